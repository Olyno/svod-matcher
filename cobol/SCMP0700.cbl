000100******************************************************************
000200* PROGRAM:  SCMP0700                                            *
000300* AUTHOR:   ANDRE RAFFUL                                        *
000400* PURPOSE:  RECONCILIACAO DE CATALOGO SVOD - DRIVER DO BATCH     *
000500*           DE CASAMENTO DE SHOWS (CARGA DAS TABELAS, LEITURA    *
000600*           DAS LINHAS CANDIDATAS, CHAMADA DO MOTOR DE           *
000700*           CASAMENTO E EMISSAO DO RELATORIO DE CASAMENTO)       *
000800******************************************************************
000900* MANUTENCAO                                                    *
001000* DATA       PROGRAMADOR     PEDIDO    DESCRICAO                *
001100* ---------- --------------  --------  ------------------------ *
001200* 14/03/1988 A.RAFFUL        CHG-0001  VERSAO ORIGINAL - CARGA  *
001300*            DO CADASTRO DE PRODUTOS E PRECOS (SCMP0300)         *
001400* 02/09/1991 A.RAFFUL        CHG-0044  ROTINA DE RELATORIO COM   *
001500*            QUEBRA DE CONTROLE REAPROVEITADA DO SCMP0410        *
001600* 19/04/1996 M.TAVARES       CHG-0098  AJUSTE NOS STATUS DE      *
001700*            ARQUIVO APOS MIGRACAO DE VOLUME                    *
001800* 30/11/1998 A.RAFFUL        CHG-0119  CAMPO DE ANO PASSA A TER  *
001900*            VISAO SECULO/ANO-NO-SECULO (PREPARACAO ANO 2000)    *
002000* 08/01/1999 M.TAVARES       CHG-0123  CONFIRMADO VIRADA DO      *
002100*            SECULO - SEM IMPACTO NOS TOTAIS DE CONTROLE         *
002200* 05/06/2024 A.RAFFUL        CHG-0231  PROGRAMA TOTALMENTE       *
002300*            REAPROVEITADO PARA O PROJETO DE RECONCILIACAO DE    *
002400*            CATALOGO SVOD. O ANTIGO CARGA DE PRECOS DEU LUGAR   *
002500*            AO DRIVER DO BATCH DE CASAMENTO DE SHOWS.           *
002600* 11/06/2024 A.RAFFUL        CHG-0233  INCLUIDOS OS TOTAIS DE    *
002700*            CONTROLE NO FINAL DO RELATORIO (ROWS READ/MATCHED/  *
002800*            UNMATCHED/MATCH RECORDS WRITTEN).                   *
002900* 27/06/2024 A.RAFFUL        CHG-0247  LACOS DE LEITURA REES-    *
003000*            CRITOS SEM PERFORM INLINE, CONFORME PADRAO DE       *
003100*            CODIFICACAO DO CPD.                                 *
003200* 10/07/2024 A.RAFFUL        CHG-0252  CORRIGIDO WS-LST-CAB-2,   *
003300*            QUE SOMAVA 134 BYTES CONTRA OS 132 DO REGISTRO DO   *
003400*            RELATORIO E TRUNCAVA OS 2 ULTIMOS DIGITOS DA DATA   *
003500*            DE EMISSAO NO CABECALHO IMPRESSO.                   *
003600* 10/07/2024 A.RAFFUL        CHG-0254  CHAMADAS DO SCMP0702      *
003700*            PASSAM A USAR UM SO PARAMETRO (WS-NORM-PARMS), JA   *
003800*            QUE A ROTINA FOI REFEITA PARA RECEBER ENTRADA E     *
003900*            SAIDA NUM UNICO GRUPO DE LINKAGE.                   *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    SCMP0700.
004300 AUTHOR.        ANDRE RAFFUL.
004400 INSTALLATION.  CPD - SISTEMAS DE COMPRAS DE MERCADO.
004500 DATE-WRITTEN.  14/03/1988.
004600 DATE-COMPILED.
004700 SECURITY.      NAO CONFIDENCIAL.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-3081.
005300 OBJECT-COMPUTER.  IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT SHOWMSTR     ASSIGN TO "SHOWMSTR"
006100                         ORGANIZATION IS LINE SEQUENTIAL
006200                         ACCESS       IS SEQUENTIAL
006300                         FILE STATUS  IS WS-FS-SHOWMSTR.
006400*
006500     SELECT SHOWTTL      ASSIGN TO "SHOWTTL"
006600                         ORGANIZATION IS LINE SEQUENTIAL
006700                         ACCESS       IS SEQUENTIAL
006800                         FILE STATUS  IS WS-FS-SHOWTTL.
006900*
007000     SELECT CANDIN       ASSIGN TO "CANDIN"
007100                         ORGANIZATION IS LINE SEQUENTIAL
007200                         ACCESS       IS SEQUENTIAL
007300                         FILE STATUS  IS WS-FS-CANDIN.
007400*
007500     SELECT MATCHOUT     ASSIGN TO "MATCHOUT"
007600                         ORGANIZATION IS LINE SEQUENTIAL
007700                         ACCESS       IS SEQUENTIAL
007800                         FILE STATUS  IS WS-FS-MATCHOUT.
007900*
008000     SELECT MATCHRPT     ASSIGN TO "MATCHRPT"
008100                         ORGANIZATION IS LINE SEQUENTIAL
008200                         ACCESS       IS SEQUENTIAL
008300                         FILE STATUS  IS WS-FS-MATCHRPT.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  SHOWMSTR.
008900     COPY SHOWREC.
009000*
009100 FD  SHOWTTL.
009200     COPY SHWTTLRC.
009300*
009400 FD  CANDIN.
009500     COPY CANDREC.
009600*
009700 FD  MATCHOUT.
009800     COPY MATCHREC.
009900*
010000 FD  MATCHRPT.
010100 01  MATCHRPT-LINHA               PIC X(132).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500     COPY SHOWTBL.
010600*
010700     COPY TTLTBL.
010800*
010900     COPY MATCHTBL.
011000*
011100 77  WS-FS-SHOWMSTR               PIC X(02).
011200     88  WS-FS-SHOWMSTR-OK        VALUE "00".
011300*
011400 77  WS-FS-SHOWTTL                PIC X(02).
011500     88  WS-FS-SHOWTTL-OK         VALUE "00".
011600*
011700 77  WS-FS-CANDIN                 PIC X(02).
011800     88  WS-FS-CANDIN-OK          VALUE "00".
011900*
012000 77  WS-FS-MATCHOUT               PIC X(02).
012100     88  WS-FS-MATCHOUT-OK        VALUE "00".
012200*
012300 77  WS-FS-MATCHRPT               PIC X(02).
012400     88  WS-FS-MATCHRPT-OK        VALUE "00".
012500*
012600 77  WS-EOF-SHOWMSTR              PIC X(01)      VALUE "N".
012700     88  FLAG-EOF-SHOWMSTR        VALUE "S".
012800*
012900 77  WS-EOF-SHOWTTL               PIC X(01)      VALUE "N".
013000     88  FLAG-EOF-SHOWTTL         VALUE "S".
013100*
013200 77  WS-EOF-CANDIN                PIC X(01)      VALUE "N".
013300     88  FLAG-EOF-CANDIN          VALUE "S".
013400*
013500 77  WS-ROW-NUMBER-CTR            PIC 9(05)      COMP.
013600 77  WS-ROWS-READ                 PIC 9(05)      COMP  VALUE ZERO.
013700 77  WS-ROWS-MATCHED              PIC 9(05)      COMP  VALUE ZERO.
013800 77  WS-ROWS-UNMATCHED            PIC 9(05)      COMP  VALUE ZERO.
013900 77  WS-MATCH-RECS-WRITTEN        PIC 9(05)      COMP  VALUE ZERO.
014000*
014100 01  WS-NORM-PARMS.
014200     05  WS-NORM-ENTRADA          PIC X(60).
014300     05  WS-NORM-SAIDA            PIC X(60).
014400     05  FILLER                   PIC X(02).
014500*
014600 01  WS-DATA-CORRENTE.
014700     05  WS-AAAA-CORRENTE         PIC 9(04).
014800     05  WS-MM-CORRENTE           PIC 9(02).
014900     05  WS-DD-CORRENTE           PIC 9(02).
015000     05  FILLER                   PIC X(02).
015100*
015200 01  WS-CAB-DT-SIS                PIC X(10)      VALUE SPACES.
015300*
015400 01  WS-REPORT-CASAMENTO.
015500     03  WS-LST-CAB-1.
015600         05  FILLER               PIC X(132)     VALUE ALL "=".
015700*
015800     03  WS-LST-CAB-2.
015900*        CHG-0252 - ESPACADOR REDUZIDO DE X(58) PARA X(56) PARA
016000*        A LINHA FECHAR EXATAMENTE NOS 132 BYTES DE MATCHRPT-LINHA.
016100         05  FILLER               PIC X(02)      VALUE SPACES.
016200         05  FILLER               PIC X(11)      VALUE
016300                                 "SCMP0700 - ".
016400         05  FILLER               PIC X(44)      VALUE
016500                       "RELATORIO DE CASAMENTO DE CATALOGO SVOD".
016600         05  FILLER               PIC X(56)      VALUE SPACES.
016700         05  FILLER               PIC X(09)      VALUE
016800                                 "EMISSAO: ".
016900         05  WS-RPT-DT-SIS        PIC X(10)      VALUE SPACES.
017000*
017100     03  WS-LST-CAB-3.
017200         05  FILLER               PIC X(132)     VALUE ALL "=".
017300*
017400     03  WS-LST-CAB-4.
017500         05  FILLER               PIC X(02)      VALUE SPACES.
017600         05  FILLER               PIC X(06)      VALUE "LINHA".
017700         05  FILLER               PIC X(03)      VALUE SPACES.
017800         05  FILLER               PIC X(08)      VALUE "SHOW-ID".
017900         05  FILLER               PIC X(03)      VALUE SPACES.
018000         05  FILLER               PIC X(04)      VALUE "LNG".
018100         05  FILLER               PIC X(03)      VALUE SPACES.
018200         05  FILLER               PIC X(60)      VALUE
018300                                 "TITULO CASADO".
018400         05  FILLER               PIC X(04)      VALUE "ANO".
018500*
018600     03  WS-LST-QUEBRA-1.
018700         05  FILLER               PIC X(02)      VALUE SPACES.
018800         05  FILLER               PIC X(13)      VALUE
018900                                 "LINHA NR.....".
019000         05  WS-QBR-ROW-NUMBER    PIC ZZZZ9      VALUE ZERO.
019100         05  FILLER               PIC X(02)      VALUE SPACES.
019200         05  FILLER               PIC X(09)      VALUE
019300                                 "ORIGINAL:".
019400         05  WS-QBR-TITULO-ORIG   PIC X(60)      VALUE SPACES.
019500*
019600     03  WS-LST-QUEBRA-2.
019700         05  FILLER               PIC X(02)      VALUE SPACES.
019800         05  FILLER               PIC X(24)      VALUE SPACES.
019900         05  FILLER               PIC X(12)      VALUE
020000                                 "TRADUZIDO:  ".
020100         05  WS-QBR-TITULO-TRAD   PIC X(60)      VALUE SPACES.
020200*
020300     03  WS-LST-DETALHE.
020400         05  FILLER               PIC X(02)      VALUE SPACES.
020500         05  FILLER               PIC X(06)      VALUE SPACES.
020600         05  FILLER               PIC X(03)      VALUE SPACES.
020700         05  WS-DET-SHOW-ID       PIC X(08)      VALUE SPACES.
020800         05  FILLER               PIC X(03)      VALUE SPACES.
020900         05  WS-DET-LANGUAGE      PIC X(04)      VALUE SPACES.
021000         05  FILLER               PIC X(03)      VALUE SPACES.
021100         05  WS-DET-TITULO        PIC X(60)      VALUE SPACES.
021200         05  WS-DET-ANO           PIC 9(04)      VALUE ZERO.
021300*
021400     03  WS-LST-SEM-MATCH.
021500         05  FILLER               PIC X(02)      VALUE SPACES.
021600         05  FILLER               PIC X(20)      VALUE
021700                                 "*** NO MATCH ***".
021800*
021900     03  WS-LST-CONTADOR.
022000         05  FILLER               PIC X(02)      VALUE SPACES.
022100         05  FILLER               PIC X(15)      VALUE
022200                                 "MATCHED WITH  ".
022300         05  WS-CTR-QTD-MATCH     PIC ZZ9        VALUE ZERO.
022400         05  FILLER               PIC X(08)      VALUE
022500                                 " TITLES".
022600*
022700     03  WS-LST-LINHA-EM-BRANCO.
022800         05  FILLER               PIC X(01)      VALUE SPACE.
022900*
023000     03  WS-LST-FINAL-1.
023100         05  FILLER               PIC X(132)     VALUE ALL "-".
023200*
023300     03  WS-LST-FINAL-2.
023400         05  FILLER               PIC X(02)      VALUE SPACES.
023500         05  FILLER               PIC X(18)      VALUE
023600                                 "ROWS READ......: ".
023700         05  WS-FNL-ROWS-READ     PIC ZZZZ9      VALUE ZERO.
023800*
023900     03  WS-LST-FINAL-3.
024000         05  FILLER               PIC X(02)      VALUE SPACES.
024100         05  FILLER               PIC X(18)      VALUE
024200                                 "ROWS MATCHED...: ".
024300         05  WS-FNL-ROWS-MATCHED  PIC ZZZZ9      VALUE ZERO.
024400*
024500     03  WS-LST-FINAL-4.
024600         05  FILLER               PIC X(02)      VALUE SPACES.
024700         05  FILLER               PIC X(18)      VALUE
024800                                 "ROWS UNMATCHED.: ".
024900         05  WS-FNL-ROWS-UNMATCH  PIC ZZZZ9      VALUE ZERO.
025000*
025100     03  WS-LST-FINAL-5.
025200         05  FILLER               PIC X(02)      VALUE SPACES.
025300         05  FILLER               PIC X(18)      VALUE
025400                                 "MATCH RECS WRITE: ".
025500         05  WS-FNL-MATCH-RECS    PIC ZZZZ9      VALUE ZERO.
025600*
025700 PROCEDURE DIVISION.
025800*
025900 MAIN-PROCEDURE.
026000*
026100*    SEQUENCIA DO BATCH DE CASAMENTO:
026200*    1) ABRE OS ARQUIVOS E CARREGA AS DUAS TABELAS DE REFERENCIA
026300*       EM MEMORIA (MESTRE DE SHOWS E TITULOS DE SHOW);
026400*    2) LE CADA LINHA CANDIDATA DO PARCEIRO E CHAMA O MOTOR DE
026500*       CASAMENTO (SCMP0701) PARA DECIDIR OS SHOWS/TITULOS QUE
026600*       BATEM COM ELA;
026700*    3) GRAVA O RESULTADO NO ARQUIVO DE SAIDA E NO RELATORIO
026800*       IMPRESSO, LINHA A LINHA;
026900*    4) FECHA COM OS TOTAIS DE CONTROLE DO PROCESSAMENTO.
027000*
027100     PERFORM P100-INICIALIZA          THRU P100-FIM.
027200*
027300     PERFORM P200-CARREGA-SHOW        THRU P200-FIM.
027400*
027500     PERFORM P210-CARREGA-SHOW-TITLE  THRU P210-FIM.
027600*
027700     PERFORM P300-PROCESSA-CANDIDATOS THRU P300-FIM.
027800*
027900     PERFORM P800-TOTAIS-FINAIS       THRU P800-FIM.
028000*
028100     PERFORM P900-FIM.
028200*
028300 P100-INICIALIZA.
028400*
028500*    ZERA OS CONTADORES DE CONTROLE E AS TABELAS EM MEMORIA,
028600*    ABRE OS CINCO ARQUIVOS DO BATCH E EMITE O CABECALHO DO
028700*    RELATORIO DE CASAMENTO ANTES DA PRIMEIRA LINHA DE DETALHE.
028800*
028900     MOVE ZERO                TO WS-ROW-NUMBER-CTR.
029000     MOVE ZERO                TO WS-ROWS-READ.
029100     MOVE ZERO                TO WS-ROWS-MATCHED.
029200     MOVE ZERO                TO WS-ROWS-UNMATCHED.
029300     MOVE ZERO                TO WS-MATCH-RECS-WRITTEN.
029400     MOVE ZERO                TO WS-SHOW-QTDE.
029500     MOVE ZERO                TO WS-TTL-QTDE.
029600*
029700     PERFORM P530-DATA-DO-SISTEMA     THRU P530-FIM.
029800*
029900     PERFORM P110-ABRE-SHOWMSTR       THRU P110-FIM.
030000*
030100     PERFORM P120-ABRE-SHOWTTL        THRU P120-FIM.
030200*
030300     PERFORM P130-ABRE-CANDIN         THRU P130-FIM.
030400*
030500     PERFORM P140-ABRE-MATCHOUT       THRU P140-FIM.
030600*
030700     PERFORM P150-ABRE-MATCHRPT       THRU P150-FIM.
030800*
030900     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
031000*
031100 P100-FIM.
031200*
031300 P110-ABRE-SHOWMSTR.
031400*
031500*    ABRE O MESTRE DE SHOWS DA REFERENCIA DE CATALOGO. QUALQUER
031600*    FALHA DE ABERTURA ABORTA O BATCH IMEDIATAMENTE - NAO HA
031700*    COMO CASAR LINHA NENHUMA SEM ESTE ARQUIVO.
031800*
031900     OPEN INPUT SHOWMSTR.
032000*
032100     IF NOT WS-FS-SHOWMSTR-OK
032200         DISPLAY "ERRO NA ABERTURA DO ARQUIVO SHOWMSTR. FS: "
032300                 WS-FS-SHOWMSTR
032400         PERFORM P900-FIM
032500     END-IF.
032600*
032700 P110-FIM.
032800*
032900 P120-ABRE-SHOWTTL.
033000*
033100     OPEN INPUT SHOWTTL.
033200*
033300     IF NOT WS-FS-SHOWTTL-OK
033400         DISPLAY "ERRO NA ABERTURA DO ARQUIVO SHOWTTL. FS: "
033500                 WS-FS-SHOWTTL
033600         PERFORM P900-FIM
033700     END-IF.
033800*
033900 P120-FIM.
034000*
034100 P130-ABRE-CANDIN.
034200*
034300     OPEN INPUT CANDIN.
034400*
034500     IF NOT WS-FS-CANDIN-OK
034600         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CANDIN. FS: "
034700                 WS-FS-CANDIN
034800         PERFORM P900-FIM
034900     END-IF.
035000*
035100 P130-FIM.
035200*
035300 P140-ABRE-MATCHOUT.
035400*
035500     OPEN OUTPUT MATCHOUT.
035600*
035700     IF NOT WS-FS-MATCHOUT-OK
035800         DISPLAY "ERRO NA ABERTURA DO ARQUIVO MATCHOUT. FS: "
035900                 WS-FS-MATCHOUT
036000         PERFORM P900-FIM
036100     END-IF.
036200*
036300 P140-FIM.
036400*
036500 P150-ABRE-MATCHRPT.
036600*
036700     OPEN OUTPUT MATCHRPT.
036800*
036900     IF NOT WS-FS-MATCHRPT-OK
037000         DISPLAY "ERRO NA ABERTURA DO ARQUIVO MATCHRPT. FS: "
037100                 WS-FS-MATCHRPT
037200         PERFORM P900-FIM
037300     END-IF.
037400*
037500 P150-FIM.
037600*
037700 P200-CARREGA-SHOW.
037800*
037900*    CARGA SEQUENCIAL DO MESTRE DE SHOWS PARA A TABELA EM
038000*    MEMORIA (NO MAXIMO 100 ENTRADAS - VER SHOWTBL.CPY).
038100*
038200     PERFORM P201-LE-SHOW THRU P201-FIM UNTIL FLAG-EOF-SHOWMSTR.
038300*
038400 P200-FIM.
038500*
038600 P201-LE-SHOW.
038700*
038800     READ SHOWMSTR INTO SHR-REGISTRO-SHOW
038900         AT END
039000             SET FLAG-EOF-SHOWMSTR TO TRUE
039100         NOT AT END
039200             PERFORM P205-GUARDA-SHOW THRU P205-FIM
039300     END-READ.
039400*
039500 P201-FIM.
039600*
039700 P205-GUARDA-SHOW.
039800*
039900     IF WS-SHOW-QTDE < 100
040000         ADD 1 TO WS-SHOW-QTDE
040100         SET WS-SHOW-IDX TO WS-SHOW-QTDE
040200*
040300         MOVE SHR-SHOW-ID        TO WS-SHOW-ID (WS-SHOW-IDX)
040400         MOVE SHR-PRODUCTION-YEAR
040500                                 TO WS-SHOW-ANO (WS-SHOW-IDX)
040600         MOVE SHR-SHOW-TYPE      TO WS-SHOW-TIPO (WS-SHOW-IDX)
040700         MOVE SHR-PRODUCER-COUNT
040800                                 TO WS-SHOW-QTD-PRODUTOR
040900                                                 (WS-SHOW-IDX)
041000         MOVE SHR-PRODUCERS      TO WS-SHOW-PRODUTOR
041100                                                 (WS-SHOW-IDX)
041200*
041300         MOVE SHR-ORIGINAL-TITLE TO WS-NORM-ENTRADA
041400         CALL "SCMP0702" USING WS-NORM-PARMS
041500         MOVE WS-NORM-SAIDA      TO WS-SHOW-NORM-TITLE
041600                                                 (WS-SHOW-IDX)
041700     ELSE
041800         DISPLAY "SCMP0700 - TABELA DE SHOWS CHEIA - REGISTRO "
041900                 SHR-SHOW-ID " IGNORADO"
042000     END-IF.
042100*
042200 P205-FIM.
042300*
042400 P210-CARREGA-SHOW-TITLE.
042500*
042600*    CARGA SEQUENCIAL DOS TITULOS DE SHOW PARA A TABELA EM
042700*    MEMORIA (NO MAXIMO 500 ENTRADAS - VER TTLTBL.CPY).
042800*
042900     PERFORM P211-LE-TITULO THRU P211-FIM UNTIL FLAG-EOF-SHOWTTL.
043000*
043100 P210-FIM.
043200*
043300 P211-LE-TITULO.
043400*
043500     READ SHOWTTL INTO STR-REGISTRO-TITULO
043600         AT END
043700             SET FLAG-EOF-SHOWTTL TO TRUE
043800         NOT AT END
043900             PERFORM P215-GUARDA-TITULO THRU P215-FIM
044000     END-READ.
044100*
044200 P211-FIM.
044300*
044400 P215-GUARDA-TITULO.
044500*
044600     IF WS-TTL-QTDE < 500
044700         ADD 1 TO WS-TTL-QTDE
044800         SET WS-TTL-IDX TO WS-TTL-QTDE
044900*
045000         MOVE STR-SHOW-ID        TO WS-TTL-SHOW-ID (WS-TTL-IDX)
045100         MOVE STR-LANGUAGE       TO WS-TTL-LANGUAGE (WS-TTL-IDX)
045200         MOVE STR-TITLE          TO WS-TTL-TITLE (WS-TTL-IDX)
045300         MOVE STR-SEASON-NUMBER  TO WS-TTL-SEASON (WS-TTL-IDX)
045400         MOVE STR-EPISODE-NUMBER TO WS-TTL-EPISODE (WS-TTL-IDX)
045500         MOVE STR-EPISODE-NAME   TO WS-TTL-EPISODE-NAME
045600                                                 (WS-TTL-IDX)
045700*
045800         MOVE STR-TITLE          TO WS-NORM-ENTRADA
045900         CALL "SCMP0702" USING WS-NORM-PARMS
046000         MOVE WS-NORM-SAIDA      TO WS-TTL-NORM-TITLE
046100                                                 (WS-TTL-IDX)
046200     ELSE
046300         DISPLAY "SCMP0700 - TABELA DE TITULOS CHEIA - REGISTRO "
046400                 STR-SHOW-ID " IGNORADO"
046500     END-IF.
046600*
046700 P215-FIM.
046800*
046900 P300-PROCESSA-CANDIDATOS.
047000*
047100     PERFORM P301-LE-CANDIDATO THRU P301-FIM UNTIL FLAG-EOF-CANDIN.
047200*
047300 P300-FIM.
047400*
047500 P301-LE-CANDIDATO.
047600*
047700     READ CANDIN INTO CDR-REGISTRO-CANDIDATA
047800         AT END
047900             SET FLAG-EOF-CANDIN TO TRUE
048000         NOT AT END
048100             ADD 1 TO WS-ROW-NUMBER-CTR
048200             ADD 1 TO WS-ROWS-READ
048300             PERFORM P400-PROCESSA-LINHA THRU P400-FIM
048400     END-READ.
048500*
048600 P301-FIM.
048700*
048800 P400-PROCESSA-LINHA.
048900*
049000*    PARA CADA LINHA CANDIDATA, O MOTOR DE CASAMENTO (SCMP0701)
049100*    ENCHE WS-TAB-MATCH COM ZERO, UMA OU MAIS ENTRADAS (O MESMO
049200*    SHOW PODE BATER EM MAIS DE UM IDIOMA/TITULO). SE A TABELA
049300*    VOLTAR VAZIA A LINHA FICA SEM MATCH; CASO CONTRARIO GRAVA
049400*    UMA LINHA DE DETALHE E UM REGISTRO DE SAIDA POR ENTRADA.
049500*
049600     MOVE ZERO TO WS-MTR-QTDE.
049700*
049800     CALL "SCMP0701" USING CDR-REGISTRO-CANDIDATA
049900                            WS-TAB-SHOW
050000                            WS-TAB-TITULO
050100                            WS-TAB-MATCH.
050200*
050300     PERFORM P500-CABECALHO-LINHA THRU P500-FIM.
050400*
050500     IF WS-MTR-QTDE = ZERO
050600         PERFORM P520-SEM-MATCH-LINHA THRU P520-FIM
050700         ADD 1 TO WS-ROWS-UNMATCHED
050800     ELSE
050900         PERFORM P505-GRAVA-DETALHES THRU P505-FIM
051000         PERFORM P525-CONTADOR-LINHA THRU P525-FIM
051100         ADD 1 TO WS-ROWS-MATCHED
051200     END-IF.
051300*
051400     WRITE MATCHRPT-LINHA FROM WS-LST-LINHA-EM-BRANCO.
051500*
051600 P400-FIM.
051700*
051800 P500-CABECALHO-LINHA.
051900*
052000*    IMPRIME O NUMERO DA LINHA E O TITULO ORIGINAL/TRADUZIDO DA
052100*    CANDIDATA ANTES DO DETALHE DOS SHOWS CASADOS - FUNCIONA
052200*    COMO QUEBRA DE CONTROLE POR LINHA CANDIDATA NO RELATORIO.
052300*
052400     MOVE WS-ROW-NUMBER-CTR       TO WS-QBR-ROW-NUMBER.
052500     MOVE CDR-ORIGINAL-TITLE      TO WS-QBR-TITULO-ORIG.
052600     WRITE MATCHRPT-LINHA FROM WS-LST-QUEBRA-1.
052700*
052800     MOVE CDR-TRANSLATED-TITLE    TO WS-QBR-TITULO-TRAD.
052900     WRITE MATCHRPT-LINHA FROM WS-LST-QUEBRA-2.
053000*
053100 P500-FIM.
053200*
053300 P505-GRAVA-DETALHES.
053400*
053500     PERFORM P506-GRAVA-UMA-LINHA
053600             THRU P506-FIM
053700             VARYING WS-MTR-IDX FROM 1 BY 1
053800             UNTIL WS-MTR-IDX > WS-MTR-QTDE.
053900*
054000 P505-FIM.
054100*
054200 P506-GRAVA-UMA-LINHA.
054300*
054400*    UMA ENTRADA DE WS-TAB-MATCH VIRA DUAS COISAS: UMA LINHA DE
054500*    DETALHE NO RELATORIO IMPRESSO E UM REGISTRO NO ARQUIVO
054600*    MATCHOUT (QUE ALIMENTA O PROCESSO DE RECONCILIACAO A
054700*    JUSANTE). OS DOIS SAO GRAVADOS JUNTOS, NESTA ORDEM.
054800*
054900     MOVE WS-MTR-SHOW-ID (WS-MTR-IDX)  TO WS-DET-SHOW-ID.
055000     MOVE WS-MTR-LANGUAGE (WS-MTR-IDX) TO WS-DET-LANGUAGE.
055100     MOVE WS-MTR-TITLE (WS-MTR-IDX)    TO WS-DET-TITULO.
055200     MOVE WS-MTR-ANO (WS-MTR-IDX)      TO WS-DET-ANO.
055300     WRITE MATCHRPT-LINHA FROM WS-LST-DETALHE.
055400*
055500     MOVE WS-ROW-NUMBER-CTR         TO MTR-ROW-NUMBER.
055600     MOVE CDR-ORIGINAL-TITLE        TO MTR-CSV-ORIGINAL-TITLE.
055700     MOVE WS-MTR-SHOW-ID (WS-MTR-IDX)
055800                                     TO MTR-SHOW-ID.
055900     MOVE WS-MTR-LANGUAGE (WS-MTR-IDX)
056000                                     TO MTR-TITLE-LANGUAGE.
056100     MOVE WS-MTR-TITLE (WS-MTR-IDX)  TO MTR-MATCHED-TITLE.
056200     MOVE WS-MTR-ANO (WS-MTR-IDX)    TO MTR-SHOW-YEAR.
056300*
056400     WRITE MATCHOUT FROM MTR-REGISTRO-MATCH.
056500     ADD 1 TO WS-MATCH-RECS-WRITTEN.
056600*
056700 P506-FIM.
056800*
056900 P520-SEM-MATCH-LINHA.
057000*
057100     WRITE MATCHRPT-LINHA FROM WS-LST-SEM-MATCH.
057200*
057300 P520-FIM.
057400*
057500 P525-CONTADOR-LINHA.
057600*
057700     MOVE WS-MTR-QTDE TO WS-CTR-QTD-MATCH.
057800     WRITE MATCHRPT-LINHA FROM WS-LST-CONTADOR.
057900*
058000 P525-FIM.
058100*
058200 P510-INICIALIZA-RELATORIO.
058300*
058400*    GRAVA O CABECALHO DO RELATORIO UMA UNICA VEZ, NO INICIO DO
058500*    BATCH - NAO HA QUEBRA DE PAGINA POR SHOW, SO UM CABECALHO
058600*    POR EXECUCAO, COM A DATA CORRENTE JA FORMATADA.
058700*
058800     MOVE WS-CAB-DT-SIS TO WS-RPT-DT-SIS.
058900*
059000     WRITE MATCHRPT-LINHA FROM WS-LST-CAB-1.
059100     WRITE MATCHRPT-LINHA FROM WS-LST-CAB-2.
059200     WRITE MATCHRPT-LINHA FROM WS-LST-CAB-3.
059300     WRITE MATCHRPT-LINHA FROM WS-LST-CAB-4.
059400     WRITE MATCHRPT-LINHA FROM WS-LST-CAB-1.
059500*
059600 P510-FIM.
059700*
059800 P530-DATA-DO-SISTEMA.
059900*
060000*    DATA DO SISTEMA SO PARA EXIBICAO NO CABECALHO DO RELATORIO;
060100*    NAO ENTRA EM NENHUMA REGRA DE CASAMENTO. O ACCEPT COM A
060200*    CLAUSULA YYYYMMDD JA VEM SEM O PROBLEMA DO ANO DE 2 DIGITOS
060300*    TRATADO NA CHG-0119/CHG-0123 DO PROGRAMA ANTERIOR.
060400*
060500     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
060600*
060700     STRING  WS-DD-CORRENTE "/"
060800             WS-MM-CORRENTE "/"
060900             WS-AAAA-CORRENTE    INTO WS-CAB-DT-SIS.
061000*
061100 P530-FIM.
061200*
061300 P800-TOTAIS-FINAIS.
061400*
061500*    RODAPE DE CONTROLE DO RELATORIO (CHG-0233). PERMITE AO
061600*    TIME DE CATALOGO CONFERIR, SEM ABRIR O ARQUIVO DE SAIDA,
061700*    QUANTAS LINHAS FORAM LIDAS, QUANTAS CASARAM, QUANTAS NAO
061800*    CASARAM E QUANTOS REGISTROS FORAM GRAVADOS EM MATCHOUT.
061900*
062000     WRITE MATCHRPT-LINHA FROM WS-LST-FINAL-1.
062100*
062200     MOVE WS-ROWS-READ            TO WS-FNL-ROWS-READ.
062300     WRITE MATCHRPT-LINHA FROM WS-LST-FINAL-2.
062400*
062500     MOVE WS-ROWS-MATCHED         TO WS-FNL-ROWS-MATCHED.
062600     WRITE MATCHRPT-LINHA FROM WS-LST-FINAL-3.
062700*
062800     MOVE WS-ROWS-UNMATCHED       TO WS-FNL-ROWS-UNMATCH.
062900     WRITE MATCHRPT-LINHA FROM WS-LST-FINAL-4.
063000*
063100     MOVE WS-MATCH-RECS-WRITTEN   TO WS-FNL-MATCH-RECS.
063200     WRITE MATCHRPT-LINHA FROM WS-LST-FINAL-5.
063300*
063400 P800-FIM.
063500*
063600 P900-FIM.
063700*
063800*    PONTO UNICO DE SAIDA DO BATCH, TANTO NO FLUXO NORMAL
063900*    QUANTO NUM ERRO DE ABERTURA DE ARQUIVO (VER P110 A P150) -
064000*    FECHA TUDO O QUE ESTIVER ABERTO E DEVOLVE O CONTROLE.
064100*
064200     CLOSE SHOWMSTR SHOWTTL CANDIN MATCHOUT MATCHRPT.
064300*
064400     GOBACK.
064500                                                                  
