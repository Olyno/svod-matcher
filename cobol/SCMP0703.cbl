000100******************************************************************
000200* PROGRAM:  SCMP0703                                            *
000300* AUTHOR:   ANDRE RAFFUL                                        *
000400* PURPOSE:  RECONCILIACAO DE CATALOGO SVOD - ROTINA DE PRODUTOR. *
000500*           FUNCAO "P": SEPARA UMA CADEIA BRUTA DE PRODUTORES EM *
000600*           UMA LISTA DE NOMES JA NORMALIZADOS. FUNCAO "C":      *
000700*           VERIFICA SE DUAS LISTAS JA SEPARADAS TEM PELO MENOS  *
000800*           UM PRODUTOR EM COMUM.                                *
000900******************************************************************
001000* MANUTENCAO                                                    *
001100* DATA       PROGRAMADOR     PEDIDO    DESCRICAO                *
001200* ---------- --------------  --------  ------------------------ *
001300* 05/06/2024 A.RAFFUL        CHG-0231  VERSAO ORIGINAL - ROTINA  *
001400*            DE PRODUTOR PARA O PROJETO DE RECONCILIACAO DE      *
001500*            CATALOGO SVOD.                                      *
001600* 21/06/2024 A.RAFFUL        CHG-0242  INCLUIDA A BARRA "/" NA   *
001700*            LISTA DE SEPARADORES RECONHECIDOS, POR PEDIDO DO    *
001800*            TIME DE CATALOGO (ARQUIVOS DE PARCEIROS EUROPEUS).  *
001900* 27/06/2024 A.RAFFUL        CHG-0247  ROTINA REESCRITA PARA NAO *
002000*            USAR PERFORM INLINE (END-PERFORM) NEM FUNCAO        *
002100*            INTRINSECA, CONFORME PADRAO DE CODIFICACAO DO CPD.  *
002200* 10/07/2024 A.RAFFUL        CHG-0253  CORRIGIDO P130-GUARDA-NOME*
002300*            PARA DESCARTAR O ESPACO QUE SOBRA NO INICIO DE UM   *
002400*            NOME QUANDO O SEPARADOR E VIRGULA/PONTO-E-VIRGULA/  *
002500*            BARRA SEGUIDO DE ESPACO (EX.: "P1, P2"), CONFORME   *
002600*            RECLAMACAO DO TIME DE CATALOGO. TAMBEM RENOMEADA A  *
002700*            AREA DE LINKAGE DE WS-PRD- PARA LK-PRD-, PADRAO JA  *
002800*            USADO NAS DEMAIS ROTINAS DE FUNCAO DO CPD.          *
002900* 15/07/2024 A.RAFFUL        CHG-0255  P105/P110/P115 REESCRITAS *
003000*            - O PROGRAMA TRATAVA OS QUATRO SINAIS (VIRGULA,     *
003100*            PONTO-E-VIRGULA, BARRA VERTICAL E BARRA) COMO SE     *
003200*            FOSSEM O MESMO SEPARADOR, CORTANDO O NOME EM         *
003300*            QUALQUER UM DELES. ISSO QUEBRAVA UM NOME COMPOSTO    *
003400*            COM BARRA (EX.: "VILLAGE ROADSHOW/WARNER, LEGENDARY")*
003500*            QUANDO A VIRGULA ERA O SEPARADOR DA LINHA. AGORA A   *
003600*            CADEIA E VARRIDA UMA SO VEZ PARA DESCOBRIR QUAL DOS  *
003700*            QUATRO SINAIS APARECE, NA ORDEM DE PRIORIDADE JA     *
003800*            DOCUMENTADA EM P100, E SO ESSE SINAL E USADO PARA    *
003900*            CORTAR OS NOMES.                                     *
004000* 15/07/2024 A.RAFFUL        CHG-0256  P210-COMPARA-NOMES PASSA A *
004100*            COMPACTAR ESPACOS REPETIDOS NO MEIO DO NOME ANTES DE *
004200*            COMPARAR (ALEM DE IGNORAR CAIXA), POIS UM ARQUIVO DE *
004300*            PARCEIRO CHEGOU COM ESPACO DUPLO NO MEIO DO NOME DO  *
004400*            PRODUTOR E O CASAMENTO NAO ESTAVA SENDO RECONHECIDO. *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    SCMP0703.
004800 AUTHOR.        ANDRE RAFFUL.
004900 INSTALLATION.  CPD - SISTEMAS DE COMPRAS DE MERCADO.
005000 DATE-WRITTEN.  05/06/2024.
005100 DATE-COMPILED.
005200 SECURITY.      NAO CONFIDENCIAL.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500******************************************************************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-3081.
005800 OBJECT-COMPUTER.  IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 DATA DIVISION.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-CADEIA-TRABALHO.
006700     05  WS-CAD-CARACTER          PIC X(01) OCCURS 120 TIMES.
006800     05  FILLER                   PIC X(02).
006900*
007000 01  WS-CADEIA-ENTRADA-R REDEFINES WS-CADEIA-TRABALHO
007100                              PIC X(122).
007200*
007300 01  WS-UM-NOME-AREA.
007400     05  WS-UM-NOME.
007500         10  WS-NOME-CARACTER     PIC X(01) OCCURS 40 TIMES.
007600     05  FILLER                   PIC X(02).
007700*
007800 01  WS-UM-NOME-R REDEFINES WS-UM-NOME-AREA
007900                              PIC X(42).
008000*
008100 01  WS-AREA-COMPARA.
008200*        AREA DE TRABALHO PARA COMPARAR DOIS NOMES DE PRODUTOR
008300*        JA NORMALIZADOS, IGNORANDO CAIXA.
008400     05  WS-CMP-NOME-A            PIC X(40).
008500     05  WS-CMP-NOME-B            PIC X(40).
008600     05  FILLER                   PIC X(02).
008700*
008800 01  WS-AREA-COMPARA-FLAT REDEFINES WS-AREA-COMPARA
008900                              PIC X(82).
009000*
009100 01  WS-AREA-COMPACTA.
009200*        AREA DE TRABALHO PARA COMPACTAR ESPACOS REPETIDOS NO MEIO
009300*        DE UM NOME DE PRODUTOR ANTES DA COMPARACAO (CHG-0256).
009400     05  WS-CPT-CARACTER          PIC X(01) OCCURS 40 TIMES.
009500     05  FILLER                   PIC X(02).
009600*
009700 01  WS-AREA-COMPACTA-R REDEFINES WS-AREA-COMPACTA
009800                              PIC X(42).
009900*
010000 77  WS-POS                        PIC 9(03)      COMP.
010100 77  WS-INI-NOME                   PIC 9(03)      COMP.
010200 77  WS-LEN-NOME                   PIC 9(02)      COMP.
010300 77  WS-UM-CARACTER                 PIC X(01).
010400 77  WS-ACHOU-SEPARADOR             PIC X(01)      VALUE "N".
010500     88  FLAG-ACHOU-SEPARADOR      VALUE "S".
010600 77  WS-ACHOU-COMUM                 PIC X(01)      VALUE "N".
010700     88  FLAG-ACHOU-COMUM          VALUE "S".
010800 77  WS-I                           PIC 9(02)      COMP.
010900 77  WS-J                           PIC 9(02)      COMP.
011000 77  WS-INI-AJUSTADO                PIC 9(03)      COMP.
011100 77  WS-PULA-ESPACO                 PIC X(01)      VALUE "N".
011200     88  FLAG-PULA-ESPACO-FIM      VALUE "S".
011300 77  WS-SEPARADOR                   PIC X(01)      VALUE SPACE.
011400 77  WS-QTD-VIRGULA                 PIC 9(03)      COMP.
011500 77  WS-QTD-PONTOVIRG               PIC 9(03)      COMP.
011600 77  WS-QTD-BARRA-V                 PIC 9(03)      COMP.
011700 77  WS-QTD-BARRA                   PIC 9(03)      COMP.
011800 77  WS-CPT-POS-LEIT                PIC 9(02)      COMP.
011900 77  WS-CPT-POS-GRAV                PIC 9(02)      COMP.
012000 77  WS-CPT-VIU-ESPACO              PIC X(01)      VALUE "N".
012100     88  FLAG-CPT-VIU-ESPACO       VALUE "S".
012200*
012300 LINKAGE SECTION.
012400*
012500     COPY PRODLIST REPLACING ==WS-== BY ==LK-==.
012600*
012700 PROCEDURE DIVISION USING LK-PRD-PARAMETRO.
012800*
012900 MAIN-PROCEDURE.
013000*
013100     EVALUATE TRUE
013200         WHEN LK-PRD-FUNCAO-SEPARA
013300             PERFORM P100-SEPARA-LISTA  THRU P100-FIM
013400         WHEN LK-PRD-FUNCAO-COMUM
013500             PERFORM P200-VERIFICA-COMUM THRU P200-FIM
013600         WHEN OTHER
013700             MOVE ZERO TO LK-PRD-RETORNO
013800     END-EVALUATE.
013900*
014000     GOBACK.
014100*
014200 P100-SEPARA-LISTA.
014300*
014400*    SEPARA A CADEIA BRUTA DE PRODUTORES EM NOMES INDIVIDUAIS.
014500*    O SEPARADOR E DESCOBERTO POR ORDEM DE PRIORIDADE: VIRGULA,
014600*    PONTO-E-VIRGULA, BARRA VERTICAL, BARRA, E SO NA FALTA DE
014700*    QUALQUER UM DESTES E QUE UMA SEQUENCIA DE ESPACOS EM
014800*    BRANCO E USADA COMO SEPARADOR.
014900*
015000     MOVE SPACES TO WS-CADEIA-ENTRADA-R.
015100     MOVE LK-PRD-ENTRADA-RAW TO WS-CADEIA-ENTRADA-R.
015200*
015300     MOVE ZERO   TO LK-PRD-QTDE.
015400     MOVE SPACES TO LK-PRD-NOME-FLAT.
015500*
015600     MOVE "N" TO WS-ACHOU-SEPARADOR.
015700*
015800     PERFORM P105-TESTA-SEPARADOR THRU P105-FIM.
015900*
016000     IF FLAG-ACHOU-SEPARADOR
016100         PERFORM P110-SEPARA-POR-SINAL THRU P110-FIM
016200     ELSE
016300         PERFORM P120-SEPARA-POR-ESPACO THRU P120-FIM
016400     END-IF.
016500*
016600 P100-FIM.
016700*
016800 P105-TESTA-SEPARADOR.
016900*
017000*    CONTA QUANTAS VEZES CADA SINAL DE PONTUACAO APARECE NA CADEIA
017100*    INTEIRA E ESCOLHE UM SO DELES COMO SEPARADOR, PELA ORDEM DE
017200*    PRIORIDADE DO PARAGRAFO ANTERIOR (VIRGULA, PONTO-E-VIRGULA,
017300*    BARRA VERTICAL, BARRA). NAO BASTA SABER QUE UM SINAL EXISTE NA
017400*    CADEIA: SE O SEPARADOR DA LINHA FOR VIRGULA E UM NOME COMPOSTO
017500*    TIVER BARRA (EX.: "VILLAGE ROADSHOW/WARNER, LEGENDARY"), A
017600*    BARRA NAO PODE SER TRATADA COMO SEPARADOR TAMBEM - CHG-0255.
017700*
017800     MOVE ZERO  TO WS-QTD-VIRGULA.
017900     MOVE ZERO  TO WS-QTD-PONTOVIRG.
018000     MOVE ZERO  TO WS-QTD-BARRA-V.
018100     MOVE ZERO  TO WS-QTD-BARRA.
018200     MOVE SPACE TO WS-SEPARADOR.
018300*
018400     INSPECT WS-CADEIA-ENTRADA-R
018500             TALLYING WS-QTD-VIRGULA   FOR ALL ",".
018600     INSPECT WS-CADEIA-ENTRADA-R
018700             TALLYING WS-QTD-PONTOVIRG FOR ALL ";".
018800     INSPECT WS-CADEIA-ENTRADA-R
018900             TALLYING WS-QTD-BARRA-V   FOR ALL "|".
019000     INSPECT WS-CADEIA-ENTRADA-R
019100             TALLYING WS-QTD-BARRA     FOR ALL "/".
019200*
019300     EVALUATE TRUE
019400         WHEN WS-QTD-VIRGULA   > 0
019500             MOVE "," TO WS-SEPARADOR
019600         WHEN WS-QTD-PONTOVIRG > 0
019700             MOVE ";" TO WS-SEPARADOR
019800         WHEN WS-QTD-BARRA-V   > 0
019900             MOVE "|" TO WS-SEPARADOR
020000         WHEN WS-QTD-BARRA     > 0
020100             MOVE "/" TO WS-SEPARADOR
020200         WHEN OTHER
020300             MOVE SPACE TO WS-SEPARADOR
020400     END-EVALUATE.
020500*
020600     IF WS-SEPARADOR NOT = SPACE
020700         SET FLAG-ACHOU-SEPARADOR TO TRUE
020800     END-IF.
020900*
021000 P105-FIM.
021100*
021200 P110-SEPARA-POR-SINAL.
021300*
021400*    UM NOME VAI DO CARACTER SEGUINTE AO ULTIMO SEPARADOR ATE O
021500*    PROXIMO SEPARADOR (OU O FIM DA CADEIA). SO O SINAL ESCOLHIDO EM
021600*    P105 (WS-SEPARADOR) CORTA O NOME - CHG-0255.
021700*
021800     MOVE 1 TO WS-INI-NOME.
021900*
022000     PERFORM P115-TESTA-POSICAO-SINAL THRU P115-FIM
022100             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 121.
022200*
022300 P110-FIM.
022400*
022500 P115-TESTA-POSICAO-SINAL.
022600*
022700*    UMA POSICAO DA CADEIA (WS-POS CORRENTE). A POSICAO 121 E
022800*    UM FIM-DE-CADEIA ARTIFICIAL QUE FECHA O ULTIMO NOME.
022900*
023000     IF WS-POS > 120
023100         MOVE SPACE TO WS-UM-CARACTER
023200     ELSE
023300         MOVE WS-CAD-CARACTER (WS-POS) TO WS-UM-CARACTER
023400     END-IF.
023500*
023600     IF WS-UM-CARACTER = WS-SEPARADOR  OR
023700        WS-POS > 120
023800         IF WS-POS > WS-INI-NOME
023900             PERFORM P130-GUARDA-NOME THRU P130-FIM
024000         END-IF
024100         MOVE WS-POS TO WS-INI-NOME
024200         ADD 1 TO WS-INI-NOME
024300     END-IF.
024400*
024500 P115-FIM.
024600*
024700 P120-SEPARA-POR-ESPACO.
024800*
024900*    SEM SINAL DE PONTUACAO NA CADEIA: CADA SEQUENCIA DE
025000*    ESPACOS EM BRANCO SEPARA UM NOME DO SEGUINTE. ESPACOS
025100*    REPETIDOS CONTAM COMO UM SO SEPARADOR.
025200*
025300     MOVE 1 TO WS-INI-NOME.
025400*
025500     PERFORM P124-TESTA-POSICAO-ESPACO THRU P124-FIM
025600             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 121.
025700*
025800 P120-FIM.
025900*
026000 P124-TESTA-POSICAO-ESPACO.
026100*
026200*    UMA POSICAO DA CADEIA (WS-POS CORRENTE). A POSICAO 121 E
026300*    UM FIM-DE-CADEIA ARTIFICIAL QUE FECHA O ULTIMO NOME.
026400*
026500     IF WS-POS > 120
026600         MOVE SPACE TO WS-UM-CARACTER
026700     ELSE
026800         MOVE WS-CAD-CARACTER (WS-POS) TO WS-UM-CARACTER
026900     END-IF.
027000*
027100     IF WS-UM-CARACTER = SPACE
027200         IF WS-POS > WS-INI-NOME
027300             PERFORM P130-GUARDA-NOME THRU P130-FIM
027400         END-IF
027500         MOVE WS-POS TO WS-INI-NOME
027600         ADD 1 TO WS-INI-NOME
027700     END-IF.
027800*
027900 P124-FIM.
028000*
028100 P130-GUARDA-NOME.
028200*
028300*    COPIA O TRECHO WS-INI-NOME ATE WS-POS-1 COMO UM NOME, SE
028400*    NAO FOR SO ESPACO, E GUARDA NA LISTA DE SAIDA (ATE 10). O
028500*    SEPARADOR DE PONTUACAO (AO CONTRARIO DO DE ESPACO) NAO
028600*    CONSOME O ESPACO EM BRANCO QUE VEM LOGO DEPOIS DELE (EX.:
028700*    "P1, P2"), POR ISSO O INICIO DO TRECHO E AJUSTADO AQUI
028800*    ANTES DE CALCULAR O TAMANHO E COPIAR O NOME.
028900*
029000     MOVE WS-INI-NOME TO WS-INI-AJUSTADO.
029100     MOVE "N"         TO WS-PULA-ESPACO.
029200*
029300     PERFORM P135-PULA-ESPACO-INICIAL THRU P135-FIM
029400             UNTIL FLAG-PULA-ESPACO-FIM.
029500*
029600     MOVE ZERO TO WS-LEN-NOME.
029700     SUBTRACT WS-INI-AJUSTADO FROM WS-POS GIVING WS-LEN-NOME.
029800*
029900     IF WS-LEN-NOME > 40
030000         MOVE 40 TO WS-LEN-NOME
030100     END-IF.
030200*
030300     IF WS-LEN-NOME > 0
030400         MOVE SPACES TO WS-UM-NOME-R
030500         MOVE WS-CADEIA-ENTRADA-R (WS-INI-AJUSTADO:WS-LEN-NOME)
030600                                 TO WS-UM-NOME-R (1:WS-LEN-NOME)
030700*
030800         IF WS-UM-NOME-R NOT = SPACES
030900             IF LK-PRD-QTDE < 10
031000                 ADD 1 TO LK-PRD-QTDE
031100                 MOVE WS-UM-NOME-R TO LK-PRD-NOME (LK-PRD-QTDE)
031200             END-IF
031300         END-IF
031400     END-IF.
031500*
031600 P130-FIM.
031700*
031800 P135-PULA-ESPACO-INICIAL.
031900*
032000*    PULA UM ESPACO EM BRANCO NA POSICAO WS-INI-AJUSTADO, PARA
032100*    QUE O NOME GUARDADO EM P130-GUARDA-NOME NAO FIQUE COM
032200*    ESPACO SOBRANDO NO INICIO.
032300*
032400     IF WS-INI-AJUSTADO >= WS-POS
032500         SET FLAG-PULA-ESPACO-FIM TO TRUE
032600     ELSE
032700         IF WS-CAD-CARACTER (WS-INI-AJUSTADO) = SPACE
032800             ADD 1 TO WS-INI-AJUSTADO
032900         ELSE
033000             SET FLAG-PULA-ESPACO-FIM TO TRUE
033100         END-IF
033200     END-IF.
033300*
033400 P135-FIM.
033500*
033600 P200-VERIFICA-COMUM.
033700*
033800*    VERIFICA SE ALGUM NOME DA LISTA "A" (LK-PRD-NOME) E IGUAL,
033900*    DEPOIS DE NORMALIZADO, A ALGUM NOME DA LISTA "B"
034000*    (LK-PRD-LISTA-B-NOME). RETORNA 1 SE ACHOU, 0 SE NAO.
034100*
034200     MOVE 0   TO LK-PRD-RETORNO.
034300     MOVE "N" TO WS-ACHOU-COMUM.
034400*
034500     PERFORM P205-TESTA-NOME-A THRU P205-FIM
034600             VARYING WS-I FROM 1 BY 1
034700             UNTIL WS-I > LK-PRD-QTDE OR FLAG-ACHOU-COMUM.
034800*
034900     IF FLAG-ACHOU-COMUM
035000         MOVE 1 TO LK-PRD-RETORNO
035100     END-IF.
035200*
035300 P200-FIM.
035400*
035500 P205-TESTA-NOME-A.
035600*
035700*    UM NOME DA LISTA "A" (WS-I CORRENTE), COMPARADO CONTRA
035800*    TODOS OS NOMES DA LISTA "B" ATE ACHAR UM EM COMUM.
035900*
036000     PERFORM P210-COMPARA-NOMES THRU P210-FIM
036100             VARYING WS-J FROM 1 BY 1
036200             UNTIL WS-J > LK-PRD-LISTA-B-QTDE OR FLAG-ACHOU-COMUM.
036300*
036400 P205-FIM.
036500*
036600 P210-COMPARA-NOMES.
036700*
036800*    COMPARA O NOME "A" (WS-I) COM O NOME "B" (WS-J) DEPOIS DE
036900*    NORMALIZAR OS DOIS: CAIXA IGNORADA E ESPACOS REPETIDOS NO MEIO
037000*    DO NOME COMPACTADOS PARA UM SO (CHG-0256, ARQUIVO DE PARCEIRO
037100*    COM ESPACO DUPLO NO NOME DO PRODUTOR). OS DOIS NOMES JA VEM
037200*    ALINHADOS A ESQUERDA E PREENCHIDOS COM BRANCO PELA ROTINA DE
037300*    SEPARACAO, POR ISSO NAO PRECISAM DE RE-ALINHAMENTO.
037400*
037500     MOVE SPACES TO WS-AREA-COMPARA-FLAT.
037600     MOVE LK-PRD-NOME (WS-I)          TO WS-CMP-NOME-A.
037700     MOVE LK-PRD-LISTA-B-NOME (WS-J)  TO WS-CMP-NOME-B.
037800*
037900     INSPECT WS-AREA-COMPARA-FLAT CONVERTING
038000             "abcdefghijklmnopqrstuvwxyz" TO
038100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038200*
038300     MOVE WS-CMP-NOME-A TO WS-AREA-COMPACTA-R.
038400     PERFORM P212-COMPACTA-NOME THRU P212-FIM.
038500     MOVE WS-AREA-COMPACTA-R TO WS-CMP-NOME-A.
038600*
038700     MOVE WS-CMP-NOME-B TO WS-AREA-COMPACTA-R.
038800     PERFORM P212-COMPACTA-NOME THRU P212-FIM.
038900     MOVE WS-AREA-COMPACTA-R TO WS-CMP-NOME-B.
039000*
039100     IF WS-CMP-NOME-A = WS-CMP-NOME-B
039200        AND LK-PRD-NOME (WS-I) NOT = SPACES
039300         SET FLAG-ACHOU-COMUM TO TRUE
039400     END-IF.
039500*
039600 P210-FIM.
039700*
039800 P212-COMPACTA-NOME.
039900*
040000*    COMPACTA, DENTRO DE WS-AREA-COMPACTA-R, QUALQUER SEQUENCIA DE
040100*    ESPACOS (INCLUSIVE NO INICIO DO NOME) PARA UM SO ESPACO EM
040200*    BRANCO, SEM MUDAR A ORDEM DOS CARACTERES RESTANTES - CHG-0256.
040300*
040400     MOVE 1   TO WS-CPT-POS-GRAV.
040500     MOVE "S" TO WS-CPT-VIU-ESPACO.
040600*
040700     PERFORM P213-COMPACTA-1-POS THRU P213-FIM
040800             VARYING WS-CPT-POS-LEIT FROM 1 BY 1
040900             UNTIL WS-CPT-POS-LEIT > 40.
041000*
041100     PERFORM P214-LIMPA-RESTO THRU P214-FIM
041200             VARYING WS-CPT-POS-LEIT FROM WS-CPT-POS-GRAV BY 1
041300             UNTIL WS-CPT-POS-LEIT > 40.
041400*
041500 P212-FIM.
041600*
041700 P213-COMPACTA-1-POS.
041800*
041900*    UM CARACTER DO NOME ORIGINAL (WS-CPT-POS-LEIT CORRENTE). SE FOR
042000*    ESPACO E O CARACTER ANTERIOR JA GRAVADO TAMBEM FOI ESPACO (OU
042100*    AINDA NAO HOUVE CARACTER GRAVADO), O ESPACO E DESCARTADO; CASO
042200*    CONTRARIO E COPIADO PARA A POSICAO DE GRAVACAO (WS-CPT-POS-
042300*    GRAV), QUE SO AVANCA QUANDO HA COPIA.
042400*
042500     IF WS-CPT-CARACTER (WS-CPT-POS-LEIT) = SPACE
042600         IF NOT FLAG-CPT-VIU-ESPACO
042700             MOVE SPACE TO WS-CPT-CARACTER (WS-CPT-POS-GRAV)
042800             ADD 1      TO WS-CPT-POS-GRAV
042900             SET FLAG-CPT-VIU-ESPACO TO TRUE
043000         END-IF
043100     ELSE
043200         MOVE WS-CPT-CARACTER (WS-CPT-POS-LEIT) TO
043300              WS-CPT-CARACTER (WS-CPT-POS-GRAV)
043400         ADD 1    TO WS-CPT-POS-GRAV
043500         MOVE "N" TO WS-CPT-VIU-ESPACO
043600     END-IF.
043700*
043800 P213-FIM.
043900*
044000 P214-LIMPA-RESTO.
044100*
044200*    LIMPA AS POSICOES QUE SOBRARAM NO FINAL DO NOME DEPOIS DA
044300*    COMPACTACAO DOS ESPACOS, PARA NAO FICAR LIXO DA CADEIA ORIGINAL.
044400*
044500     MOVE SPACE TO WS-CPT-CARACTER (WS-CPT-POS-LEIT).
044600*
044700 P214-FIM.
