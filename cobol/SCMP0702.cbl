000100******************************************************************
000200* PROGRAM:  SCMP0702                                            *
000300* AUTHOR:   ANDRE RAFFUL                                        *
000400* PURPOSE:  RECONCILIACAO DE CATALOGO SVOD - NORMALIZACAO DE     *
000500*           TITULO. RECEBE UM TITULO E DEVOLVE UMA FORMA         *
000600*           CANONICA PARA COMPARACAO: SEM ACENTUACAO DE CAIXA,   *
000700*           SEM ESPACOS NAS PONTAS E SO COM LETRAS E DIGITOS.    *
000800******************************************************************
000900* MANUTENCAO                                                    *
001000* DATA       PROGRAMADOR     PEDIDO    DESCRICAO                *
001100* ---------- --------------  --------  ------------------------ *
001200* 05/06/2024 A.RAFFUL        CHG-0231  VERSAO ORIGINAL - ROTINA  *
001300*            DE NORMALIZACAO PARA O PROJETO DE RECONCILIACAO DE  *
001400*            CATALOGO SVOD.                                      *
001500* 19/06/2024 A.RAFFUL        CHG-0240  A ROTINA PASSA A DESCAR-  *
001600*            TAR QUALQUER CARACTERE QUE NAO SEJA LETRA OU        *
001700*            DIGITO, E NAO SO OS SINAIS DE PONTUACAO MAIS        *
001800*            COMUNS, CONFORME PEDIDO DO TIME DE CATALOGO.        *
001900* 10/07/2024 A.RAFFUL        CHG-0254  LINKAGE SECTION REFEITA   *
002000*            COM OS DOIS PARAMETROS NUM SO GRUPO (LKS-PARAMETRO) *
002100*            E UM UNICO USING, CONFORME O PADRAO DE ROTINA DE    *
002200*            FUNCAO JA USADO NO CPD (VER SCMP0901/SCMP0902).     *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    SCMP0702.
002600 AUTHOR.        ANDRE RAFFUL.
002700 INSTALLATION.  CPD - SISTEMAS DE COMPRAS DE MERCADO.
002800 DATE-WRITTEN.  05/06/2024.
002900 DATE-COMPILED.
003000 SECURITY.      NAO CONFIDENCIAL.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-3081.
003600 OBJECT-COMPUTER.  IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100*
004200 WORKING-STORAGE SECTION.
004300*
004400 01  WS-AREA-DE-TRABALHO.
004500     05  WS-ENTRADA-MAIUSCULA     PIC X(60).
004600     05  WS-ENTRADA-R REDEFINES WS-ENTRADA-MAIUSCULA.
004700         10  WS-ENTRADA-CARACTER  PIC X(01) OCCURS 60 TIMES.
004800     05  WS-SAIDA-TEMP            PIC X(60).
004900     05  WS-SAIDA-R REDEFINES WS-SAIDA-TEMP.
005000         10  WS-SAIDA-CARACTER    PIC X(01) OCCURS 60 TIMES.
005100     05  FILLER                   PIC X(02).
005200 01  WS-AREA-FLAT REDEFINES WS-AREA-DE-TRABALHO
005300                              PIC X(122).
005400*
005500 77  WS-POS-ENTRADA                PIC 9(02)      COMP.
005600 77  WS-POS-SAIDA                   PIC 9(02)      COMP.
005700 77  WS-UM-CARACTER                 PIC X(01).
005800*
005900 LINKAGE SECTION.
006000*
006100 01  LKS-PARAMETRO.
006200     05  LKS-TITULO-ENTRADA        PIC X(60).
006300     05  LKS-TITULO-SAIDA           PIC X(60).
006400*
006500 PROCEDURE DIVISION USING LKS-PARAMETRO.
006600*
006700 MAIN-PROCEDURE.
006800*
006900     MOVE SPACES TO LKS-TITULO-SAIDA.
007000     MOVE SPACES TO WS-AREA-FLAT.
007100     MOVE ZERO   TO WS-POS-SAIDA.
007200*
007300     MOVE LKS-TITULO-ENTRADA TO WS-ENTRADA-MAIUSCULA.
007400     INSPECT WS-ENTRADA-MAIUSCULA CONVERTING
007500         "abcdefghijklmnopqrstuvwxyz" TO
007600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700*
007800     PERFORM P100-RETIRA-CARACTERES THRU P100-FIM
007900             VARYING WS-POS-ENTRADA FROM 1 BY 1
008000             UNTIL WS-POS-ENTRADA > 60.
008100*
008200     MOVE WS-SAIDA-TEMP TO LKS-TITULO-SAIDA.
008300*
008400     GOBACK.
008500*
008600 P100-RETIRA-CARACTERES.
008700*
008800*    MANTEM SO LETRAS (A-Z JA EM MAIUSCULA) E DIGITOS (0-9).
008900*    TUDO O MAIS - ESPACO, PONTUACAO, ACENTO JA TRANSLITERADO
009000*    PELO ARQUIVO DE ORIGEM - E DESCARTADO, SEM DEIXAR BURACO
009100*    NA CADEIA DE SAIDA.
009200*
009300     MOVE WS-ENTRADA-CARACTER (WS-POS-ENTRADA) TO WS-UM-CARACTER.
009400*
009500     IF WS-UM-CARACTER IS ALPHABETIC-UPPER
009600         PERFORM P110-COPIA-CARACTER THRU P110-FIM
009700     ELSE
009800         IF WS-UM-CARACTER IS NUMERIC
009900             PERFORM P110-COPIA-CARACTER THRU P110-FIM
010000         END-IF
010100     END-IF.
010200*
010300 P100-FIM.
010400*
010500 P110-COPIA-CARACTER.
010600*
010700     IF WS-POS-SAIDA < 60
010800         ADD 1 TO WS-POS-SAIDA
010900         MOVE WS-UM-CARACTER TO WS-SAIDA-CARACTER (WS-POS-SAIDA)
011000     END-IF.
011100*
011200 P110-FIM.
