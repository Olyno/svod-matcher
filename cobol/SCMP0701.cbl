000100******************************************************************
000200* PROGRAM:  SCMP0701                                            *
000300* AUTHOR:   ANDRE RAFFUL                                        *
000400* PURPOSE:  RECONCILIACAO DE CATALOGO SVOD - MOTOR DE CASAMENTO  *
000500*           DE SHOWS. CHAMADO PELO DRIVER (SCMP0700) UMA VEZ     *
000600*           PARA CADA LINHA CANDIDATA RECEBIDA DO PARCEIRO.      *
000700******************************************************************
000800* MANUTENCAO                                                    *
000900* DATA       PROGRAMADOR     PEDIDO    DESCRICAO                *
001000* ---------- --------------  --------  ------------------------ *
001100* 05/06/2024 A.RAFFUL        CHG-0231  VERSAO ORIGINAL - MOTOR   *
001200*            DE CASAMENTO DO PROJETO DE RECONCILIACAO DE         *
001300*            CATALOGO SVOD.                                      *
001400* 14/06/2024 A.RAFFUL        CHG-0236  CORRIGIDA A ORDEM DOS     *
001500*            FILTROS (GATE DE ANO/TIPO/PRODUTOR) PARA BATER COM  *
001600*            A ESPECIFICACAO FUNCIONAL APROVADA.                 *
001700* 27/06/2024 A.RAFFUL        CHG-0247  ROTINA REESCRITA PARA NAO *
001800*            USAR PERFORM INLINE (END-PERFORM) NEM FUNCAO        *
001900*            INTRINSECA, CONFORME PADRAO DE CODIFICACAO DO CPD.  *
002000* 03/07/2024 A.RAFFUL        CHG-0251  P130-CONTEM ESTAVA         *
002100*            DESPREZANDO A LINHA QUANDO O TITULO NORMALIZADO DA   *
002200*            CADEIA ORIGINAL FICAVA VAZIO (SO PONTUACAO/SIMBOLO). *
002300*            CADEIA VAZIA PASSA A SER TRATADA COMO CONTIDA EM     *
002400*            QUALQUER TITULO DE SHOW, CONFORME REGRA DE NEGOCIO.  *
002500* 10/07/2024 A.RAFFUL        CHG-0254  CHAMADA DO SCMP0702 PASSA  *
002600*            A USAR UM SO PARAMETRO (WS-NORM-PARMS), JA QUE A     *
002700*            ROTINA FOI REFEITA PARA RECEBER ENTRADA E SAIDA NUM  *
002800*            UNICO GRUPO DE LINKAGE.                              *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    SCMP0701.
003200 AUTHOR.        ANDRE RAFFUL.
003300 INSTALLATION.  CPD - SISTEMAS DE COMPRAS DE MERCADO.
003400 DATE-WRITTEN.  05/06/2024.
003500 DATE-COMPILED.
003600 SECURITY.      NAO CONFIDENCIAL.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900******************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3081.
004200 OBJECT-COMPUTER.  IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 DATA DIVISION.
004700*
004800 WORKING-STORAGE SECTION.
004900*
005000     COPY PRODLIST.
005100*
005200 01  WS-TAB-CANDIDATAS.
005300*        SHOWS CANDIDATOS ACHADOS NA BUSCA POR TITULO (PASSO 1),
005400*        JA SEM REPETICAO, NA ORDEM EM QUE FORAM ACHADOS.
005500     05  WS-CAN-QTDE              PIC 9(03)      COMP.
005600     05  WS-CAN-ENTRY OCCURS 100 TIMES
005700                     INDEXED BY WS-CAN-IDX.
005800         10  WS-CAN-SHOW-IDX      PIC 9(03)      COMP.
005900         10  FILLER               PIC X(02).
006000*
006100 01  WS-NORM-PARMS.
006200     05  WS-NORM-ENTRADA          PIC X(60).
006300     05  WS-NORM-SAIDA            PIC X(60).
006400     05  FILLER                   PIC X(02).
006500*
006600 01  WS-NORM-TITULO-ORIGINAL      PIC X(60).
006700 01  WS-NORM-TITULO-TRADUZIDO     PIC X(60).
006800*
006900 01  WS-LISTA-PRODUTOR-SHOW.
007000     05  WS-LPS-QTDE              PIC 9(02)      COMP.
007100     05  WS-LPS-NOME              PIC X(40) OCCURS 5 TIMES.
007200     05  FILLER                   PIC X(02).
007300*
007400 01  WS-AREA-TIPO.
007500*        AREA DE TRABALHO PARA COMPARAR O TIPO DE CONTEUDO DA
007600*        LINHA COM O TIPO DO SHOW, IGNORANDO CAIXA.
007700     05  WS-TIPO-LINHA            PIC X(08).
007800     05  WS-TIPO-SHOW             PIC X(08).
007900     05  FILLER                   PIC X(02).
008000 01  WS-AREA-TIPO-FLAT REDEFINES WS-AREA-TIPO
008100                              PIC X(18).
008200*
008300 77  WS-ACHOU-SHOW                PIC X(01)      VALUE "N".
008400     88  FLAG-ACHOU-SHOW          VALUE "S".
008500*
008600 77  WS-PASSOU-GATES              PIC X(01)      VALUE "N".
008700     88  FLAG-PASSOU-GATES        VALUE "S".
008800*
008900 77  WS-LEN-A                     PIC 9(03)      COMP.
009000 77  WS-LEN-B                     PIC 9(03)      COMP.
009100 77  WS-POS                       PIC 9(03)      COMP.
009200 77  WS-MAX-POS                   PIC 9(03)      COMP.
009300 77  WS-CAN-SHOW-IDX-TMP          PIC 9(03)      COMP VALUE ZERO.
009400*
009500 LINKAGE SECTION.
009600*
009700     COPY CANDREC.
009800*
009900     COPY SHOWTBL REPLACING ==WS-== BY ==LK-==.
010000*
010100     COPY TTLTBL  REPLACING ==WS-== BY ==LK-==.
010200*
010300     COPY MATCHTBL REPLACING ==WS-== BY ==LK-==.
010400*
010500 PROCEDURE DIVISION USING CDR-REGISTRO-CANDIDATA
010600                       LK-TAB-SHOW
010700                       LK-TAB-TITULO
010800                       LK-TAB-MATCH.
010900*
011000 MAIN-PROCEDURE.
011100*
011200     MOVE ZERO TO WS-CAN-QTDE.
011300*
011400     PERFORM P100-BUSCA-CANDIDATAS THRU P100-FIM.
011500*
011600     PERFORM P200-APLICA-GATES     THRU P200-FIM.
011700*
011800     GOBACK.
011900*
012000 P100-BUSCA-CANDIDATAS.
012100*
012200*    PASSO 1 DO MOTOR: PARA CADA UM DOS DOIS TITULOS DA LINHA
012300*    (ORIGINAL, TRADUZIDO) QUE NAO ESTEJA EM BRANCO, NORMALIZA
012400*    E PROCURA SHOWS POR IGUALDADE EXATA DO TITULO ORIGINAL E
012500*    POR CONTENCAO DE SUBCADEIA EM QUALQUER TITULO DE SHOW.
012600*
012700     MOVE SPACES TO WS-NORM-TITULO-ORIGINAL.
012800     MOVE SPACES TO WS-NORM-TITULO-TRADUZIDO.
012900*
013000     IF CDR-ORIGINAL-TITLE NOT = SPACES
013100         MOVE CDR-ORIGINAL-TITLE  TO WS-NORM-ENTRADA
013200         CALL "SCMP0702" USING WS-NORM-PARMS
013300         MOVE WS-NORM-SAIDA       TO WS-NORM-TITULO-ORIGINAL
013400         PERFORM P110-BUSCA-POR-TITULO THRU P110-FIM
013500     END-IF.
013600*
013700     IF CDR-TRANSLATED-TITLE NOT = SPACES
013800         MOVE CDR-TRANSLATED-TITLE TO WS-NORM-ENTRADA
013900         CALL "SCMP0702" USING WS-NORM-PARMS
014000         MOVE WS-NORM-SAIDA        TO WS-NORM-TITULO-TRADUZIDO
014100         MOVE WS-NORM-TITULO-TRADUZIDO TO WS-NORM-TITULO-ORIGINAL
014200         PERFORM P110-BUSCA-POR-TITULO THRU P110-FIM
014300     END-IF.
014400*
014500 P100-FIM.
014600*
014700 P110-BUSCA-POR-TITULO.
014800*
014900*    1.B - IGUALDADE EXATA COM O TITULO ORIGINAL DO SHOW, E
015000*    1.C - CONTENCAO DE SUBCADEIA, SAO TESTADAS UMA VEZ PARA
015100*    CADA ENTRADA DAS TABELAS DE SHOW E DE TITULO DE SHOW.
015200*
015300     PERFORM P112-TESTA-TITULO-EXATO THRU P112-FIM
015400             VARYING LK-SHOW-IDX FROM 1 BY 1
015500             UNTIL LK-SHOW-IDX > LK-SHOW-QTDE.
015600*
015700     PERFORM P114-TESTA-TITULO-CONTIDO THRU P114-FIM
015800             VARYING LK-TTL-IDX FROM 1 BY 1
015900             UNTIL LK-TTL-IDX > LK-TTL-QTDE.
016000*
016100 P110-FIM.
016200*
016300 P112-TESTA-TITULO-EXATO.
016400*
016500*    UMA ENTRADA DA TABELA DE SHOWS (LK-SHOW-IDX CORRENTE).
016600*
016700     IF WS-NORM-TITULO-ORIGINAL =
016800                     LK-SHOW-NORM-TITLE (LK-SHOW-IDX)
016900         PERFORM P120-GUARDA-CANDIDATA THRU P120-FIM
017000     END-IF.
017100*
017200 P112-FIM.
017300*
017400 P114-TESTA-TITULO-CONTIDO.
017500*
017600*    UMA ENTRADA DA TABELA DE TITULOS DE SHOW (LK-TTL-IDX
017700*    CORRENTE).
017800*
017900     PERFORM P130-CONTEM THRU P130-FIM.
018000*
018100     IF FLAG-ACHOU-SHOW
018200         PERFORM P140-ACHA-INDICE-DO-SHOW THRU P140-FIM
018300         IF WS-CAN-SHOW-IDX-TMP > 0
018400             SET WS-SHOW-IDX TO WS-CAN-SHOW-IDX-TMP
018500             PERFORM P120-GUARDA-CANDIDATA THRU P120-FIM
018600         END-IF
018700     END-IF.
018800*
018900 P114-FIM.
019000*
019100 P120-GUARDA-CANDIDATA.
019200*
019300*    DEDUPLICACAO: UM SHOW SO ENTRA UMA VEZ NA LISTA DE
019400*    CANDIDATOS, NA ORDEM EM QUE FOI ENCONTRADO PELA PRIMEIRA
019500*    VEZ.
019600*
019700     MOVE "N" TO WS-ACHOU-SHOW.
019800*
019900     PERFORM P125-VERIFICA-JA-EXISTE THRU P125-FIM
020000             VARYING WS-CAN-IDX FROM 1 BY 1
020100             UNTIL WS-CAN-IDX > WS-CAN-QTDE.
020200*
020300     IF NOT FLAG-ACHOU-SHOW
020400         IF WS-CAN-QTDE < 100
020500             ADD 1 TO WS-CAN-QTDE
020600             SET WS-CAN-IDX TO WS-CAN-QTDE
020700             MOVE WS-SHOW-IDX TO WS-CAN-SHOW-IDX (WS-CAN-IDX)
020800         END-IF
020900     END-IF.
021000*
021100 P120-FIM.
021200*
021300 P125-VERIFICA-JA-EXISTE.
021400*
021500*    UMA ENTRADA DA LISTA DE CANDIDATOS (WS-CAN-IDX CORRENTE).
021600*
021700     IF WS-CAN-SHOW-IDX (WS-CAN-IDX) = WS-SHOW-IDX
021800         SET FLAG-ACHOU-SHOW TO TRUE
021900     END-IF.
022000*
022100 P125-FIM.
022200*
022300 P130-CONTEM.
022400*
022500*    TESTE DE CONTENCAO DE SUBCADEIA SIMETRICO: VERDADEIRO SE A
022600*    CADEIA NORMALIZADA DA LINHA ESTA CONTIDA NO TITULO DE SHOW
022700*    NORMALIZADO, OU VICE-VERSA. UMA CADEIA VAZIA ESTA CONTIDA
022800*    EM QUALQUER OUTRA.
022900*
023000     MOVE "N" TO WS-ACHOU-SHOW.
023100*
023200     IF WS-NORM-TITULO-ORIGINAL = SPACES
023300         SET FLAG-ACHOU-SHOW TO TRUE
023400         GO TO P130-FIM
023500     END-IF.
023600*
023700     PERFORM P150-CALCULA-TAMANHOS THRU P150-FIM.
023800*
023900     IF WS-LEN-A <= WS-LEN-B
024000         MOVE WS-LEN-A TO WS-MAX-POS
024100         SUBTRACT WS-LEN-A FROM WS-LEN-B GIVING WS-MAX-POS
024200         ADD 1 TO WS-MAX-POS
024300         PERFORM P160-PROCURA-SUBCADEIA THRU P160-FIM
024400                 WITH TEST AFTER
024500                 VARYING WS-POS FROM 1 BY 1
024600                 UNTIL WS-POS > WS-MAX-POS OR FLAG-ACHOU-SHOW
024700     END-IF.
024800*
024900     IF NOT FLAG-ACHOU-SHOW AND WS-LEN-B <= WS-LEN-A
025000         SUBTRACT WS-LEN-B FROM WS-LEN-A GIVING WS-MAX-POS
025100         ADD 1 TO WS-MAX-POS
025200         PERFORM P170-PROCURA-SUBCADEIA-INV THRU P170-FIM
025300                 WITH TEST AFTER
025400                 VARYING WS-POS FROM 1 BY 1
025500                 UNTIL WS-POS > WS-MAX-POS OR FLAG-ACHOU-SHOW
025600     END-IF.
025700*
025800 P130-FIM.
025900*
026000 P140-ACHA-INDICE-DO-SHOW.
026100*
026200*    CONVERTE O SHOW-ID DO TITULO ACHADO NO INDICE DA TABELA
026300*    DE SHOWS (AS DUAS TABELAS NAO SAO NECESSARIAMENTE NA
026400*    MESMA ORDEM).
026500*
026600     MOVE ZERO TO WS-CAN-SHOW-IDX-TMP.
026700*
026800     PERFORM P145-COMPARA-SHOW-ID THRU P145-FIM
026900             VARYING LK-SHOW-IDX FROM 1 BY 1
027000             UNTIL LK-SHOW-IDX > LK-SHOW-QTDE.
027100*
027200     IF WS-CAN-SHOW-IDX-TMP > 0
027300         SET WS-SHOW-IDX TO WS-CAN-SHOW-IDX-TMP
027400     END-IF.
027500*
027600 P140-FIM.
027700*
027800 P145-COMPARA-SHOW-ID.
027900*
028000*    UMA ENTRADA DA TABELA DE SHOWS (LK-SHOW-IDX CORRENTE).
028100*
028200     IF LK-SHOW-ID (LK-SHOW-IDX) =
028300                     LK-TTL-SHOW-ID (LK-TTL-IDX)
028400         MOVE LK-SHOW-IDX TO WS-CAN-SHOW-IDX-TMP
028500     END-IF.
028600*
028700 P145-FIM.
028800*
028900 P150-CALCULA-TAMANHOS.
029000*
029100     MOVE ZERO TO WS-LEN-A.
029200     MOVE ZERO TO WS-LEN-B.
029300*
029400     INSPECT WS-NORM-TITULO-ORIGINAL TALLYING WS-LEN-A
029500             FOR CHARACTERS BEFORE SPACE.
029600*
029700     INSPECT LK-TTL-NORM-TITLE (LK-TTL-IDX) TALLYING WS-LEN-B
029800             FOR CHARACTERS BEFORE SPACE.
029900*
030000     IF WS-LEN-A = 0 AND WS-NORM-TITULO-ORIGINAL (1:1) NOT =
030100                 SPACE
030200         MOVE 60 TO WS-LEN-A
030300     END-IF.
030400*
030500     IF WS-LEN-B = 0 AND LK-TTL-NORM-TITLE (LK-TTL-IDX) (1:1)
030600                 NOT = SPACE
030700         MOVE 60 TO WS-LEN-B
030800     END-IF.
030900*
031000 P150-FIM.
031100*
031200 P160-PROCURA-SUBCADEIA.
031300*
031400*    PROCURA A CADEIA-A (TITULO DA LINHA, JA O MENOR DOS DOIS)
031500*    DENTRO DA CADEIA-B (TITULO DO SHOW) A PARTIR DA POSICAO
031600*    WS-POS.
031700*
031800     IF WS-LEN-A = 0
031900         SET FLAG-ACHOU-SHOW TO TRUE
032000     ELSE
032100         IF LK-TTL-NORM-TITLE (LK-TTL-IDX) (WS-POS:WS-LEN-A) =
032200                     WS-NORM-TITULO-ORIGINAL (1:WS-LEN-A)
032300             SET FLAG-ACHOU-SHOW TO TRUE
032400         END-IF
032500     END-IF.
032600*
032700 P160-FIM.
032800*
032900 P170-PROCURA-SUBCADEIA-INV.
033000*
033100*    PROCURA A CADEIA-B (TITULO DO SHOW, AGORA O MENOR DOS
033200*    DOIS) DENTRO DA CADEIA-A (TITULO DA LINHA) A PARTIR DA
033300*    POSICAO WS-POS.
033400*
033500     IF WS-LEN-B = 0
033600         SET FLAG-ACHOU-SHOW TO TRUE
033700     ELSE
033800         IF WS-NORM-TITULO-ORIGINAL (WS-POS:WS-LEN-B) =
033900                 LK-TTL-NORM-TITLE (LK-TTL-IDX) (1:WS-LEN-B)
034000             SET FLAG-ACHOU-SHOW TO TRUE
034100         END-IF
034200     END-IF.
034300*
034400 P170-FIM.
034500*
034600 P200-APLICA-GATES.
034700*
034800*    PASSO 2: APLICA OS TRES FILTROS A CADA SHOW CANDIDATO.
034900*    SO OS SHOWS QUE PASSAM NOS TRES SEGUEM PARA O FAN-OUT
035000*    DE TITULOS (PASSO 3).
035100*
035200     MOVE ZERO TO LK-MTR-QTDE.
035300*
035400     PERFORM P205-TESTA-UMA-CANDIDATA THRU P205-FIM
035500             VARYING WS-CAN-IDX FROM 1 BY 1
035600             UNTIL WS-CAN-IDX > WS-CAN-QTDE.
035700*
035800 P200-FIM.
035900*
036000 P205-TESTA-UMA-CANDIDATA.
036100*
036200*    UMA ENTRADA DA LISTA DE CANDIDATOS (WS-CAN-IDX CORRENTE).
036300*
036400     SET WS-SHOW-IDX TO WS-CAN-SHOW-IDX (WS-CAN-IDX).
036500     SET LK-SHOW-IDX TO WS-SHOW-IDX.
036600     MOVE "S" TO WS-PASSOU-GATES.
036700*
036800     PERFORM P210-GATE-ANO      THRU P210-FIM.
036900     PERFORM P220-GATE-TIPO     THRU P220-FIM.
037000     PERFORM P230-GATE-PRODUTOR THRU P230-FIM.
037100*
037200     IF FLAG-PASSOU-GATES
037300         PERFORM P300-EXPANDE-TITULOS THRU P300-FIM
037400     END-IF.
037500*
037600 P205-FIM.
037700*
037800 P210-GATE-ANO.
037900*
038000*    PASSA SE QUALQUER UM DOS DOIS ANOS FOR DESCONHECIDO (ZERO)
038100*    OU SE OS DOIS ANOS FOREM IGUAIS.
038200*
038300     IF CDR-PRODUCTION-YEAR NOT = ZERO AND
038400        LK-SHOW-ANO (LK-SHOW-IDX) NOT = ZERO
038500         IF CDR-PRODUCTION-YEAR NOT = LK-SHOW-ANO (LK-SHOW-IDX)
038600             MOVE "N" TO WS-PASSOU-GATES
038700         END-IF
038800     END-IF.
038900*
039000 P210-FIM.
039100*
039200 P220-GATE-TIPO.
039300*
039400*    PASSA SE QUALQUER UM DOS DOIS TIPOS FOR DESCONHECIDO
039500*    (BRANCO) OU SE OS DOIS TIPOS FOREM IGUAIS, SEM DISTINGUIR
039600*    MAIUSCULA DE MINUSCULA. A COMPARACAO E FEITA SOBRE COPIAS
039700*    DE TRABALHO JA CONVERTIDAS PARA MAIUSCULA.
039800*
039900     IF NOT FLAG-PASSOU-GATES
040000         GO TO P220-FIM
040100     END-IF.
040200*
040300     IF CDR-SHOW-TYPE NOT = SPACES AND
040400        LK-SHOW-TIPO (LK-SHOW-IDX) NOT = SPACES
040500         MOVE SPACES TO WS-AREA-TIPO-FLAT
040600         MOVE CDR-SHOW-TYPE             TO WS-TIPO-LINHA
040700         MOVE LK-SHOW-TIPO (LK-SHOW-IDX) TO WS-TIPO-SHOW
040800         INSPECT WS-AREA-TIPO-FLAT CONVERTING
040900                 "abcdefghijklmnopqrstuvwxyz" TO
041000                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
041100         IF WS-TIPO-LINHA NOT = WS-TIPO-SHOW
041200             MOVE "N" TO WS-PASSOU-GATES
041300         END-IF
041400     END-IF.
041500*
041600 P220-FIM.
041700*
041800 P230-GATE-PRODUTOR.
041900*
042000*    PASSA SE A LISTA DE PRODUTORES DA LINHA OU A DO SHOW
042100*    ESTIVER VAZIA; SENAO SO PASSA SE AS DUAS LISTAS TIVEREM
042200*    UM PRODUTOR EM COMUM (APOS NORMALIZACAO DO NOME).
042300*
042400     IF NOT FLAG-PASSOU-GATES
042500         GO TO P230-FIM
042600     END-IF.
042700*
042800     MOVE "P"                    TO WS-PRD-FUNCAO.
042900     MOVE CDR-PRODUCERS-RAW      TO WS-PRD-ENTRADA-RAW.
043000     CALL "SCMP0703" USING WS-PRD-PARAMETRO.
043100*
043200     MOVE LK-SHOW-QTD-PRODUTOR (LK-SHOW-IDX) TO WS-LPS-QTDE.
043300     MOVE LK-SHOW-PRODUTOR (LK-SHOW-IDX)     TO WS-LPS-NOME.
043400*
043500     IF WS-PRD-QTDE NOT = ZERO AND WS-LPS-QTDE NOT = ZERO
043600         MOVE "C"                    TO WS-PRD-FUNCAO
043700         MOVE WS-LPS-QTDE            TO WS-PRD-LISTA-B-QTDE
043800         MOVE WS-LPS-NOME            TO WS-PRD-LISTA-B-NOME
043900         CALL "SCMP0703" USING WS-PRD-PARAMETRO
044000         IF WS-PRD-RETORNO NOT = 1
044100             MOVE "N" TO WS-PASSOU-GATES
044200         END-IF
044300     END-IF.
044400*
044500 P230-FIM.
044600*
044700 P300-EXPANDE-TITULOS.
044800*
044900*    PASSO 3: UM SHOW APROVADO CONTRIBUI COM TODOS OS SEUS
045000*    REGISTROS DE TITULO (TODOS OS IDIOMAS E TITULOS DE
045100*    EPISODIO) PARA O RESULTADO - NAO SO O TITULO QUE DISPAROU
045200*    A BUSCA.
045300*
045400     PERFORM P305-TESTA-TITULO-DO-SHOW THRU P305-FIM
045500             VARYING LK-TTL-IDX FROM 1 BY 1
045600             UNTIL LK-TTL-IDX > LK-TTL-QTDE.
045700*
045800 P300-FIM.
045900*
046000 P305-TESTA-TITULO-DO-SHOW.
046100*
046200*    UMA ENTRADA DA TABELA DE TITULOS DE SHOW (LK-TTL-IDX
046300*    CORRENTE).
046400*
046500     IF LK-TTL-SHOW-ID (LK-TTL-IDX) = LK-SHOW-ID
046600                                     (LK-SHOW-IDX)
046700         PERFORM P310-GRAVA-RESULTADO THRU P310-FIM
046800     END-IF.
046900*
047000 P305-FIM.
047100*
047200 P310-GRAVA-RESULTADO.
047300*
047400     IF LK-MTR-QTDE < 50
047500         ADD 1 TO LK-MTR-QTDE
047600         SET LK-MTR-IDX TO LK-MTR-QTDE
047700*
047800         MOVE LK-SHOW-ID (LK-SHOW-IDX)
047900                                 TO LK-MTR-SHOW-ID (LK-MTR-IDX)
048000         MOVE LK-TTL-LANGUAGE (LK-TTL-IDX)
048100                                 TO LK-MTR-LANGUAGE (LK-MTR-IDX)
048200         MOVE LK-TTL-TITLE (LK-TTL-IDX)
048300                                 TO LK-MTR-TITLE (LK-MTR-IDX)
048400         MOVE LK-SHOW-ANO (LK-SHOW-IDX)
048500                                 TO LK-MTR-ANO (LK-MTR-IDX)
048600     END-IF.
048700*
048800 P310-FIM.
