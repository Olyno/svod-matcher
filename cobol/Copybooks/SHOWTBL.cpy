000100******************************************************************
000200* SHOWTBL.CPY                                                    *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Tabela em memoria do cadastro de SHOWS, carregada uma vez no   *
000600* inicio do batch (no maximo 100 entradas - ver SCMP0700).       *
000700* O titulo original normalizado e calculado na carga para que o  *
000800* motor de casamento (SCMP0701) nao precise normalizar de novo.  *
000900*                                                                *
001000* Alteracoes:                                                    *
001100*   05/06/2024 - A.RAFFUL  - CHG-0231 - Criada para o projeto    *
001200*                de reconciliacao de catalogo SVOD.              *
001300*   18/11/1999 - A.RAFFUL  - CHG-0255 - Ajuste ANO 2000: o campo *
001400*                de ano passa a ter uma visao redefinida em      *
001500*                seculo/ano-no-seculo para as rotinas de relato- *
001600*                rio que ainda exibem ano com 2 digitos.         *
001700******************************************************************
001800 01  WS-TAB-SHOW.
001900     05 WS-SHOW-QTDE              PIC 9(03)      COMP.
002000     05 WS-SHOW-ENTRY OCCURS 100 TIMES
002100                      INDEXED BY WS-SHOW-IDX.
002200         10 WS-SHOW-ID            PIC X(08).
002300         10 WS-SHOW-NORM-TITLE    PIC X(60).
002400         10 WS-SHOW-ANO           PIC 9(04).
002500         10 WS-SHOW-ANO-R REDEFINES WS-SHOW-ANO.
002600             15 WS-SHOW-SECULO    PIC 9(02).
002700             15 WS-SHOW-ANO-CURTO PIC 9(02).
002800         10 WS-SHOW-TIPO          PIC X(08).
002900         10 WS-SHOW-QTD-PRODUTOR  PIC 9(02).
003000         10 WS-SHOW-PRODUTOR      PIC X(40) OCCURS 5 TIMES.
003100         10 FILLER                PIC X(02).
003200*
