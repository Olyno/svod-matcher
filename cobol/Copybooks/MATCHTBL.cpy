000100******************************************************************
000200* MATCHTBL.CPY                                                   *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Buffer de resultados de casamento de UMA linha candidata,       *
000600* passado entre SCMP0700 (batch driver) e SCMP0701 (motor de     *
000700* casamento) pela LINKAGE SECTION. O motor enche o buffer com    *
000800* o fan-out de titulos dos shows aprovados; o driver grava cada  *
000900* entrada no arquivo MATCH-RESULT e na linha de detalhe.          *
001000*                                                                *
001100* Alteracoes:                                                    *
001200*   05/06/2024 - A.RAFFUL  - CHG-0231 - Criada para o projeto    *
001300*                de reconciliacao de catalogo SVOD.              *
001400******************************************************************
001500 01  WS-TAB-MATCH.
001600     05 WS-MTR-QTDE               PIC 9(03)      COMP.
001700     05 WS-MTR-ENTRY OCCURS 50 TIMES
001800                     INDEXED BY WS-MTR-IDX.
001900         10 WS-MTR-SHOW-ID        PIC X(08).
002000         10 WS-MTR-LANGUAGE       PIC X(02).
002100         10 WS-MTR-TITLE          PIC X(60).
002200         10 WS-MTR-ANO            PIC 9(04).
002300         10 WS-MTR-ANO-R REDEFINES WS-MTR-ANO.
002400             15 WS-MTR-SECULO     PIC 9(02).
002500             15 WS-MTR-ANO-CURTO   PIC 9(02).
002600         10 FILLER                PIC X(02).
002700*
