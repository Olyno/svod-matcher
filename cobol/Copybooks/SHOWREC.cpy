000100******************************************************************
000200* SHOWREC.CPY                                                    *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Layout do registro mestre de SHOW (catalogo de referencia).    *
000600* Um registro por producao, com seus produtores.                 *
000700*                                                                *
000800* Alteracoes:                                                    *
000900*   05/06/2024 - A.RAFFUL  - CHG-0231 - Conversao do cadastro    *
001000*                de produtos para o cadastro de SHOWS do projeto *
001100*                de reconciliacao de catalogo SVOD.              *
001200******************************************************************
001300 01  SHR-REGISTRO-SHOW.
001400     05 SHR-SHOW-ID                   PIC X(08).
001500     05 SHR-ORIGINAL-TITLE            PIC X(60).
001600     05 SHR-PRODUCTION-YEAR           PIC 9(04).
001700     05 SHR-SHOW-TYPE                 PIC X(08).
001800     05 SHR-PRODUCER-COUNT            PIC 9(02).
001900     05 SHR-PRODUCERS.
002000         10 SHR-PRODUCER-NAME         PIC X(40) OCCURS 5 TIMES.
002100*
