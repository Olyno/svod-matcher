000100******************************************************************
000200* MATCHREC.CPY                                                   *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Layout do registro de saida MATCH-RESULT - um por par          *
000600* (linha candidata, titulo de show) que passou em todos os       *
000700* filtros do motor de casamento.                                 *
000800*                                                                *
000900* Alteracoes:                                                    *
001000*   05/06/2024 - A.RAFFUL  - CHG-0231 - Novo layout para o       *
001100*                projeto de reconciliacao de catalogo SVOD.      *
001200******************************************************************
001300 01  MTR-REGISTRO-MATCH.
001400     05 MTR-ROW-NUMBER                PIC 9(05).
001500     05 MTR-CSV-ORIGINAL-TITLE        PIC X(60).
001600     05 MTR-SHOW-ID                   PIC X(08).
001700     05 MTR-TITLE-LANGUAGE            PIC X(02).
001800     05 MTR-MATCHED-TITLE             PIC X(60).
001900     05 MTR-SHOW-YEAR                 PIC 9(04).
002000*
