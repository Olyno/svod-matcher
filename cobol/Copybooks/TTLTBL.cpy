000100******************************************************************
000200* TTLTBL.CPY                                                     *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Tabela em memoria dos titulos de SHOW (todos os idiomas e os   *
000600* titulos de episodio), carregada uma vez no inicio do batch     *
000700* (no maximo 500 entradas - ver SCMP0700). O titulo normalizado  *
000800* tambem e pre-calculado na carga.                                *
000900*                                                                *
001000* Alteracoes:                                                    *
001100*   05/06/2024 - A.RAFFUL  - CHG-0231 - Criada para o projeto    *
001200*                de reconciliacao de catalogo SVOD.              *
001300******************************************************************
001400 01  WS-TAB-TITULO.
001500     05 WS-TTL-QTDE               PIC 9(03)      COMP.
001600     05 WS-TTL-ENTRY OCCURS 500 TIMES
001700                     INDEXED BY WS-TTL-IDX.
001800         10 WS-TTL-SHOW-ID        PIC X(08).
001900         10 WS-TTL-SID-R REDEFINES WS-TTL-SHOW-ID.
002000             15 WS-TTL-SID-PREFIXO PIC X(01).
002100             15 WS-TTL-SID-NUMERO  PIC 9(07).
002200         10 WS-TTL-LANGUAGE       PIC X(02).
002300         10 WS-TTL-TITLE          PIC X(60).
002400         10 WS-TTL-NORM-TITLE     PIC X(60).
002500         10 WS-TTL-SEASON         PIC 9(02).
002600         10 WS-TTL-EPISODE        PIC 9(02).
002700         10 WS-TTL-EPISODE-NAME   PIC X(30).
002800         10 FILLER                PIC X(02).
002900*
