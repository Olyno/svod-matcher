000100******************************************************************
000200* SHWTTLRC.CPY                                                   *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Layout do registro de titulo de SHOW (um por idioma conhecido, *
000600* inclusive titulos de episodio de series).                      *
000700*                                                                *
000800* Alteracoes:                                                    *
000900*   05/06/2024 - A.RAFFUL  - CHG-0231 - Novo layout para o       *
001000*                projeto de reconciliacao de catalogo SVOD.      *
001100******************************************************************
001200 01  STR-REGISTRO-TITULO.
001300     05 STR-SHOW-ID                   PIC X(08).
001400     05 STR-LANGUAGE                  PIC X(02).
001500     05 STR-TITLE                     PIC X(60).
001600     05 STR-SEASON-NUMBER             PIC 9(02).
001700     05 STR-EPISODE-NUMBER            PIC 9(02).
001800     05 STR-EPISODE-NAME              PIC X(30).
001900     05 FILLER                        PIC X(02).
002000*
