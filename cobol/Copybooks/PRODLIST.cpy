000100******************************************************************
000200* PRODLIST.CPY                                                  *
000300* Author: ANDRE RAFFUL                                          *
000400* Date..: 05/06/2024                                            *
000500* Area de parametro passada por referencia para SCMP0703 (rotina*
000600* de produtor). A mesma area serve para as duas funcoes da      *
000700* rotina: separar a lista de produtores de uma cadeia bruta     *
000800* (FUNCAO "P") e verificar se duas listas ja separadas tem um   *
000900* produtor em comum (FUNCAO "C").                                *
001000*                                                                *
001100* Alteracoes:                                                   *
001200*   05/06/2024 - A.RAFFUL  - CHG-0231 - Criada para o projeto    *
001300*                de reconciliacao de catalogo SVOD.              *
001350*   21/06/2024 - A.RAFFUL  - CHG-0242 - Incluida a visao FLAT    *
001360*                da lista de nomes para permitir limpar a lista  *
001370*                inteira numa so instrucao MOVE.                 *
001400******************************************************************
001500 01  WS-PRD-PARAMETRO.
001600     05  WS-PRD-FUNCAO            PIC X(01).
001700         88  WS-PRD-FUNCAO-SEPARA       VALUE "P".
001800         88  WS-PRD-FUNCAO-COMUM        VALUE "C".
001900     05  WS-PRD-ENTRADA-RAW       PIC X(120).
002000     05  WS-PRD-QTDE              PIC 9(02)      COMP.
002100     05  WS-PRD-NOME              PIC X(40) OCCURS 10 TIMES.
002150     05  WS-PRD-NOME-FLAT REDEFINES WS-PRD-NOME
002160                              PIC X(400).
002200     05  WS-PRD-LISTA-B-QTDE      PIC 9(02)      COMP.
002300     05  WS-PRD-LISTA-B-NOME      PIC X(40) OCCURS 5 TIMES.
002400     05  WS-PRD-RETORNO           PIC 9(01)      COMP.
002500     05  FILLER                   PIC X(02).
002600*
