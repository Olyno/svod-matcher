000100******************************************************************
000200* CANDREC.CPY                                                    *
000300* Author: ANDRE RAFFUL                                           *
000400* Date..: 12/04/2024                                             *
000500* Layout da linha CANDIDATA recebida do parceiro (CSV de         *
000600* largura fixa). Qualquer campo em branco/zero significa         *
000700* "nao informado".                                               *
000800*                                                                *
000900* Alteracoes:                                                    *
001000*   05/06/2024 - A.RAFFUL  - CHG-0231 - Novo layout para o       *
001100*                projeto de reconciliacao de catalogo SVOD.      *
001200******************************************************************
001300 01  CDR-REGISTRO-CANDIDATA.
001400     05 CDR-ORIGINAL-TITLE            PIC X(60).
001500     05 CDR-TRANSLATED-TITLE          PIC X(60).
001600     05 CDR-PRODUCERS-RAW             PIC X(120).
001700     05 CDR-PRODUCTION-YEAR           PIC 9(04).
001800     05 CDR-SHOW-TYPE                 PIC X(08).
001900*
